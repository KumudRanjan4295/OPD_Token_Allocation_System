000100******************************************************************
000200*    COPYBOOK.     ABENDREC                                     *
000300*    DESCRIPTION.  COMMON ABEND-TRAIL RECORD, WRITTEN TO SYSOUT *
000400*                  BY ANY BATCH PROGRAM'S 1000-ABEND-RTN SO THE *
000500*                  OPERATOR CAN SEE WHICH PARAGRAPH BLEW UP AND *
000600*                  WHY, WITHOUT WAITING ON A DUMP READ.         *
000700******************************************************************
000800* CHANGE LOG                                                    *
000900*   01/01/08  JJS  ORIGINAL COPYBOOK - LIFTED FROM THE PATIENT  *
001000*                  EDIT/UPDATE JOBSTREAM SO THE OPD JOBSTREAM   *
001100*                  DOES NOT HAVE TO CODE ITS OWN.               *
001200*   06/14/11  RVM  ADDED ACTUAL-VAL FILLER PAD - REQUEST 4471   *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                   PIC X(30).
001600     05  ABEND-REASON                PIC X(50).
001700     05  ACTUAL-VAL                  PIC X(18).
001800     05  FILLER                      PIC X(02).
