000100******************************************************************
000200*    COPYBOOK.     ALLOCTOK                                     *
000300*    DESCRIPTION.  ONE ALLOCATED-TOKEN WORK RECORD - NOT A FILE, *
000400*                  BUILT IN MEMORY EVERY REBALANCE AND USED TO   *
000500*                  STAGE ONE DETAIL LINE BEFORE IT IS EDITED     *
000600*                  INTO THE PRINT LINE IN THE 600 PARAGRAPHS.    *
000700******************************************************************
000800* CHANGE LOG                                                    *
000900*   03/02/09  JJS  ORIGINAL COPYBOOK FOR OPD TOKEN JOBSTREAM.   *
001000*   09/23/15  RVM  ADDED STATUS-CODE 88-LEVELS TO MATCH THE     *
001100*                  CANCEL / NO-SHOW HANDLING ADDED THIS RELEASE *
001200*                  - REQUEST 5910.                              *
001300******************************************************************
001400 01  WS-ALLOC-REC.
001500     05  AT-REQUEST-ID               PIC 9(05).
001600     05  AT-SLOT-ID                  PIC X(10).
001700     05  AT-SEQUENCE                 PIC 9(03).
001800     05  AT-STATUS-CODE              PIC X(01).
001900         88  AT-CONFIRMED            VALUE "C".
002000         88  AT-CANCELLED            VALUE "X".
002100         88  AT-NOSHOW               VALUE "S".
002200         88  AT-PENDING              VALUE "P".
002300     05  AT-PATIENT-ID               PIC X(12).
002400     05  AT-SOURCE-CODE              PIC X(01).
002500     05  FILLER                      PIC X(04).
