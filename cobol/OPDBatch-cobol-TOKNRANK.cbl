000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOKNRANK.
000400 AUTHOR. R. VELASCO-MARTIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/09.
000700 DATE-COMPILED. 03/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS CALLED BY TOKNALOC ONCE PER ACTIVE
001300*          REQUEST DURING EVERY REBALANCE.  IT HAS TWO JOBS,
001400*          SELECTED BY RANK-FUNCTION-SW -
001500*
001600*          "R" - LOOK UP THE PRIORITY RANK FOR A SOURCE CODE
001700*                (EMERGENCY, PRIORITY, FOLLOW-UP, ONLINE, WALK-IN)
001800*
001900*          "C" - BUILD THE CANDIDATE-SLOT LIST FOR ONE REQUEST -
002000*                EITHER THE SINGLE PREFERRED SLOT, OR EVERY SLOT
002100*                ORDERED BY START TIME (SLOT-FILE ORDER BREAKS
002200*                A TIE IN START TIME).
002300*
002400*          NO FILES ARE OPENED HERE.  ALL WORK IS AGAINST THE
002500*          CALLER'S OWN TABLES, PASSED IN THE LINKAGE RECORD.
002600******************************************************************
002700* CHANGE LOG                                                     *
002800*   03/02/09  RVM  ORIGINAL PROGRAM - REQUEST 4802.              *
002900*   07/11/09  RVM  SPLIT RANK LOOKUP OUT OF TOKNALOC SO A FUTURE *
003000*                  RANK-TABLE CHANGE IS A ONE-PROGRAM RECOMPILE. *
003300*   11/19/13  RVM  ADDED CANDIDATE-LIST BUILD (FUNCTION "C") SO  *
003400*                  TOKNALOC NO LONGER HARD-CODES THE PREFERRED-  *
003500*                  SLOT-VS-ALL-SLOTS RULE - REQUEST 5288.        *
003600*   09/23/15  RVM  STABLE INSERTION SORT ON START TIME - A SLOT- *
003700*                  FILE TIE MUST KEEP SLOT-FILE ORDER, NOT BE    *
003800*                  SCRAMBLED BY THE SORT - REQUEST 5910.         *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  RANK-CALL-TRACE             PIC X(30).
005150     05  FILLER                      PIC X(02).
005200
005300*  SCRATCH TABLE USED ONLY WHILE BUILDING A SORTED CANDIDATE
005400*  LIST - COPIED OUT TO THE LINKAGE CANDIDATE TABLE AT THE END
005500*  SO THE CALLER'S TABLE LAYOUT NEVER HAS TO CARRY OUR SORT KEY.
005600 01  WS-CAND-WORK-TABLE.
005700     05  WS-CAND-ENTRY OCCURS 50 TIMES INDEXED BY CAND-IDX.
005800         10  WC-SLOT-ID              PIC X(10).
005900         10  WC-START-TIME           PIC 9(04).
006000         10  WC-START-TIME-R REDEFINES WC-START-TIME.
006100             15  WC-START-HH         PIC 9(02).
006200             15  WC-START-MM         PIC 9(02).
006300         10  FILLER                  PIC X(02).
006400
006500 01  WS-CAND-HOLD.
006600     05  WCH-SLOT-ID                 PIC X(10).
006700     05  WCH-START-TIME              PIC 9(04).
006800     05  WCH-START-TIME-R REDEFINES WCH-START-TIME.
006900         10  WCH-START-HH            PIC 9(02).
007000         10  WCH-START-MM            PIC 9(02).
007050     05  FILLER                      PIC X(02).
007100
007200 77  INS-TO                          PIC 9(02) COMP.
007300 77  WS-PREV-IDX                     PIC 9(02) COMP.
007500
007600 01  WS-SWITCHES.
007700     05  WS-PREF-FOUND-SW            PIC X(01) VALUE "N".
007800         88  PREF-SLOT-FOUND         VALUE "Y".
007900         88  PREF-SLOT-NOT-FOUND     VALUE "N".
008000     05  WS-SORT-DONE-SW             PIC X(01) VALUE "N".
008100         88  SORT-IS-DONE            VALUE "Y".
008200         88  SORT-NOT-DONE           VALUE "N".
008250     05  FILLER                      PIC X(02).
008300
008400 LINKAGE SECTION.
008500 01  RANK-CALC-REC.
008600     05  RANK-FUNCTION-SW            PIC X(01).
008700         88  RANK-BY-SOURCE          VALUE "R".
008800         88  BUILD-CANDIDATES        VALUE "C".
008900     05  RANK-SOURCE-CODE            PIC X(01).
009000     05  RANK-PRIORITY-RANK          PIC 9(01).
009100     05  RANK-PREF-SLOT              PIC X(10).
009200     05  RANK-SLOT-COUNT             PIC 9(02) COMP.
009300     05  RANK-SLOT-TABLE OCCURS 50 TIMES INDEXED BY SLOT-IDX.
009400         10  RANK-SLOT-ID            PIC X(10).
009500         10  RANK-SLOT-START         PIC 9(04).
009600         10  RANK-SLOT-START-R REDEFINES RANK-SLOT-START.
009700             15  RANK-SLOT-START-HH  PIC 9(02).
009800             15  RANK-SLOT-START-MM  PIC 9(02).
009900     05  RANK-CAND-COUNT             PIC 9(02) COMP.
010000     05  RANK-CAND-TABLE OCCURS 50 TIMES INDEXED BY RANK-CAND-IDX.
010100         10  RANK-CAND-SLOT-ID       PIC X(10).
010200         10  FILLER                  PIC X(04).
010300
010400 01  RANK-RETURN-CD                  PIC 9(04) COMP.
010500
010600 PROCEDURE DIVISION USING RANK-CALC-REC, RANK-RETURN-CD.
010700     IF RANK-BY-SOURCE
010800         PERFORM 100-RANK-SOURCE THRU 100-EXIT
010900     ELSE
011000         IF BUILD-CANDIDATES
011100             PERFORM 200-BUILD-CANDIDATES THRU 200-EXIT.
011200
011300     MOVE ZERO TO RANK-RETURN-CD.
011400     GOBACK.
011500
011600 100-RANK-SOURCE.
011700     MOVE "100-RANK-SOURCE" TO RANK-CALL-TRACE.
011800     EVALUATE RANK-SOURCE-CODE
011900         WHEN "E"
012000             MOVE 5 TO RANK-PRIORITY-RANK
012100         WHEN "P"
012200             MOVE 4 TO RANK-PRIORITY-RANK
012300         WHEN "F"
012400             MOVE 3 TO RANK-PRIORITY-RANK
012500         WHEN "O"
012600             MOVE 2 TO RANK-PRIORITY-RANK
012700         WHEN "W"
012800             MOVE 1 TO RANK-PRIORITY-RANK
012900         WHEN OTHER
013000             MOVE 0 TO RANK-PRIORITY-RANK
013100     END-EVALUATE.
013200 100-EXIT.
013300     EXIT.
013400
013500*  A NAMED PREFERRED SLOT THAT EXISTS ON THE SLOT TABLE IS THE
013600*  ONLY CANDIDATE - THE REQUEST IS NEVER MOVED TO ANOTHER SLOT.
013700*  OTHERWISE EVERY SLOT IS A CANDIDATE, IN START-TIME ORDER.
013800 200-BUILD-CANDIDATES.
013900     MOVE "200-BUILD-CANDIDATES" TO RANK-CALL-TRACE.
014000     MOVE ZERO TO RANK-CAND-COUNT.
014100     IF RANK-PREF-SLOT NOT = SPACES
014200         PERFORM 210-FIND-PREF-SLOT THRU 210-EXIT
014300         IF PREF-SLOT-FOUND
014400             MOVE 1 TO RANK-CAND-COUNT
014500             MOVE RANK-PREF-SLOT TO RANK-CAND-SLOT-ID (1)
014600             GO TO 200-EXIT.
014700
014800     PERFORM 220-BUILD-ALL-SLOTS-SORTED THRU 220-EXIT.
014900 200-EXIT.
015000     EXIT.
015100
015200 210-FIND-PREF-SLOT.
015300     MOVE "210-FIND-PREF-SLOT" TO RANK-CALL-TRACE.
015400     SET PREF-SLOT-NOT-FOUND TO TRUE.
015500     SET SLOT-IDX TO 1.
015600     SEARCH RANK-SLOT-TABLE
015700         AT END
015800             SET PREF-SLOT-NOT-FOUND TO TRUE
015900         WHEN RANK-SLOT-ID (SLOT-IDX) = RANK-PREF-SLOT
016000             SET PREF-SLOT-FOUND TO TRUE.
016100 210-EXIT.
016200     EXIT.
016300
016400 220-BUILD-ALL-SLOTS-SORTED.
016500     MOVE "220-BUILD-ALL-SLOTS-SORTED" TO RANK-CALL-TRACE.
016600     MOVE RANK-SLOT-COUNT TO RANK-CAND-COUNT.
016700     PERFORM 222-COPY-SLOT-TO-WORK THRU 222-EXIT
016800         VARYING SLOT-IDX FROM 1 BY 1
016900         UNTIL SLOT-IDX > RANK-SLOT-COUNT.
017000
017100     PERFORM 225-INSERTION-SORT-ONE THRU 225-EXIT
017200         VARYING CAND-IDX FROM 2 BY 1
017300         UNTIL CAND-IDX > RANK-CAND-COUNT.
017400
017500     PERFORM 230-COPY-WORK-TO-LINKAGE THRU 230-EXIT
017600         VARYING CAND-IDX FROM 1 BY 1
017700         UNTIL CAND-IDX > RANK-CAND-COUNT.
017800 220-EXIT.
017900     EXIT.
018000
018100 222-COPY-SLOT-TO-WORK.
018200     MOVE RANK-SLOT-ID (SLOT-IDX)
018210         TO WC-SLOT-ID (SLOT-IDX).
018220     MOVE RANK-SLOT-START (SLOT-IDX)
018230         TO WC-START-TIME (SLOT-IDX).
018400 222-EXIT.
018500     EXIT.
018600
018700*  STABLE INSERTION SORT ON START TIME, ASCENDING - THE SAME
018800*  ALGORITHM SHAPE AS THE REQUEST SORT IN TOKNALOC 315, JUST
018900*  KEYED ON ONE FIELD INSTEAD OF TWO.  SHIFT ONLY WHILE THE
019000*  PRIOR ENTRY'S START TIME IS STRICTLY GREATER, SO EQUAL START
019100*  TIMES NEVER CHANGE PLACES.
019200 225-INSERTION-SORT-ONE.
019300     SET INS-TO TO CAND-IDX.
019400     MOVE WC-SLOT-ID (CAND-IDX)    TO WCH-SLOT-ID.
019500     MOVE WC-START-TIME (CAND-IDX) TO WCH-START-TIME.
019600     SET SORT-NOT-DONE TO TRUE.
019700     PERFORM 227-TEST-AND-SHIFT THRU 227-EXIT
019800         UNTIL INS-TO <= 1 OR SORT-IS-DONE.
019900     MOVE WCH-SLOT-ID    TO WC-SLOT-ID (INS-TO).
020000     MOVE WCH-START-TIME TO WC-START-TIME (INS-TO).
020100 225-EXIT.
020200     EXIT.
020300
020400 227-TEST-AND-SHIFT.
020500     COMPUTE WS-PREV-IDX = INS-TO - 1.
020600     IF WCH-START-TIME < WC-START-TIME (WS-PREV-IDX)
020700         MOVE WC-SLOT-ID (WS-PREV-IDX)    TO WC-SLOT-ID (INS-TO)
020800         MOVE WC-START-TIME (WS-PREV-IDX)
020810             TO WC-START-TIME (INS-TO)
020900         MOVE WS-PREV-IDX TO INS-TO
021000     ELSE
021100         SET SORT-IS-DONE TO TRUE.
021200 227-EXIT.
021300     EXIT.
021400
021500 230-COPY-WORK-TO-LINKAGE.
021600     MOVE WC-SLOT-ID (CAND-IDX) TO RANK-CAND-SLOT-ID (CAND-IDX).
021700 230-EXIT.
021800     EXIT.
