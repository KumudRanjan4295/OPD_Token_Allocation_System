000100******************************************************************
000200*    COPYBOOK.     TRANFILE                                     *
000300*    DESCRIPTION.  ELEMENTARY BREAKDOWN OF ONE TRANFILE INPUT   *
000400*                  RECORD (36 BYTES) - ONE EVENT (ADD, CANCEL,  *
000500*                  OR NO-SHOW) IN ARRIVAL ORDER.  MOVE THE RAW  *
000600*                  TRANFILE-REC BUFFER INTO WS-TRAN-REC BEFORE  *
000700*                  REFERENCING ANY FIELD BELOW.                 *
000800******************************************************************
000900* CHANGE LOG                                                    *
001000*   03/02/09  JJS  ORIGINAL COPYBOOK FOR OPD TOKEN JOBSTREAM.   *
001100*   08/07/10  JJS  ADDED SOURCE-CODE 88-LEVELS SO 200-PROCESS-  *
001200*                  TRANFILE DOES NOT HAVE TO HARD-CODE LITERALS *
001300*                  ON EVERY IF - REQUEST 4802.                  *
001600******************************************************************
001700 01  WS-TRAN-REC.
001800     05  TR-TRAN-TYPE                PIC X(01).
001900         88  TRAN-IS-ADD             VALUE "A".
002000         88  TRAN-IS-CANCEL          VALUE "C".
002100         88  TRAN-IS-NOSHOW          VALUE "N".
002200     05  TR-REQUEST-ID               PIC 9(05).
002300     05  TR-PATIENT-ID               PIC X(12).
002400     05  TR-SOURCE-CODE              PIC X(01).
002500         88  TR-SRC-EMERGENCY        VALUE "E".
002600         88  TR-SRC-PRIORITY         VALUE "P".
002700         88  TR-SRC-FOLLOWUP         VALUE "F".
002800         88  TR-SRC-ONLINE           VALUE "O".
002900         88  TR-SRC-WALKIN           VALUE "W".
003000     05  TR-PREFERRED-SLOT           PIC X(10).
003100     05  TR-FOLLOWUP-FLAG            PIC X(01).
003200         88  TR-FOLLOWUP-YES         VALUE "Y".
003300         88  TR-FOLLOWUP-NO          VALUE "N".
003400     05  TR-ARRIVAL-SEQ              PIC 9(06).
