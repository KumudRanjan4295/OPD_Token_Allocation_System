000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOKNALOC.
000400 AUTHOR. J. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/09.
000700 DATE-COMPILED. 03/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          OPD TOKEN ALLOCATION JOBSTREAM - MAIN DRIVER.
001300*
001400*          READS THE DAY'S DOCTOR TIME SLOTS FROM SLOTFILE AND
001500*          THE DAY'S ADD / CANCEL / NO-SHOW EVENTS FROM TRANFILE,
001600*          IN ARRIVAL ORDER.  AFTER EVERY TRANSACTION THE FULL
001700*          SET OF STILL-ACTIVE REQUESTS IS TORN DOWN AND REBUILT
001800*          FROM SCRATCH - HIGHEST PRIORITY SOURCE FIRST, TIES
001900*          BROKEN BY WHO ARRIVED FIRST - SO THE ALLOCATION NEVER
002000*          DRIFTS FROM WHAT A FRESH RUN WOULD PRODUCE.  A SNAPSHOT
002100*          OF THE SLOT BOARD IS PRINTED TO REPORT AFTER EVERY
002200*          TRANSACTION, FOLLOWED BY A GRAND TOTAL LINE AT END OF
002300*          JOB.
002400*
002500*          TOKNRANK IS CALLED TO LOOK UP A SOURCE CODE'S PRIORITY
002600*          RANK AND TO BUILD THE CANDIDATE-SLOT LIST FOR A
002700*          REQUEST - SEE THAT PROGRAM'S REMARKS.
002800******************************************************************
002900* CHANGE LOG                                                     *
003000*   03/02/09  JJS  ORIGINAL PROGRAM - REQUEST 4802.              *
003100*   08/07/10  JJS  ADDED PER-TRANSACTION SNAPSHOT PRINT - CLINIC *
003200*                  WANTED TO SEE THE BOARD CHANGE STEP BY STEP,  *
003300*                  NOT JUST AT END OF DAY - REQUEST 4471.        *
003700*   11/19/13  RVM  MOVED RANK LOOKUP AND CANDIDATE BUILD OUT TO  *
003800*                  TOKNRANK SO A RANK-TABLE CHANGE DOES NOT MEAN *
003900*                  RECOMPILING THIS PROGRAM - REQUEST 5288.      *
004000*   09/23/15  RVM  CANCEL / NO-SHOW HANDLING AND THE STABLE SORT *
004100*                  ON THE REQUEST TABLE - REQUEST 5910.          *
004200*   04/02/18  KDW  SLOTFILE NOW OPTIONAL - IF EMPTY, BUILD A     *
004300*                  DEFAULT 3-SLOT BOARD SO CLINIC CAN DAY-RUN A  *
004400*                  SIMULATION WITHOUT PUNCHING A SLOT DECK FIRST *
004450*                  - REQUEST 6014.                               *
004460*   11/14/19  RVM  ERROR-TRANSACTION COUNT, FULL TOTALS LINE,    *
004470*                  SOURCE-CODE EDIT ON ADD, FINAL-SNAPSHOT LABEL,*
004480*                  AND THE STANDARD 3-DOCTOR / 6-SLOT DEFAULT    *
004490*                  BOARD - REQUEST 5544.                         *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SLOTFILE  ASSIGN TO UT-S-SLOTFILE
005700         FILE STATUS IS WS-SLOTFILE-STATUS.
005800     SELECT TRANFILE  ASSIGN TO UT-S-TRANFILE
005900         FILE STATUS IS WS-TRANFILE-STATUS.
006000     SELECT REPORT   ASSIGN TO UT-S-REPORT
006100         FILE STATUS IS WS-REPORT-STATUS.
006200     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
006300         FILE STATUS IS WS-SYSOUT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SLOTFILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORD CONTAINS 28 CHARACTERS.
007200 01  SLOTFILE-REC                       PIC X(28).
007300
007400 FD  TRANFILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORD CONTAINS 36 CHARACTERS.
007900 01  TRANFILE-REC                       PIC X(36).
008000
008100 FD  REPORT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORD CONTAINS 132 CHARACTERS.
008600 01  REPORT-REC                         PIC X(132).
008700
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORD CONTAINS 100 CHARACTERS.
009300 01  SYSOUT-REC                         PIC X(100).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-FIELDS.
009700     05  WS-SLOTFILE-STATUS             PIC X(02) VALUE SPACES.
009800         88  SLOTFILE-OK                VALUE "00".
009900         88  SLOTFILE-EOF                VALUE "10".
010000     05  WS-TRANFILE-STATUS             PIC X(02) VALUE SPACES.
010100         88  TRANFILE-OK                 VALUE "00".
010200         88  TRANFILE-EOF                VALUE "10".
010300     05  WS-REPORT-STATUS               PIC X(02) VALUE SPACES.
010400         88  REPORT-OK                   VALUE "00".
010500     05  WS-SYSOUT-STATUS               PIC X(02) VALUE SPACES.
010600         88  SYSOUT-OK                   VALUE "00".
010650     05  FILLER                          PIC X(02).
010700
010800 01  WS-EOF-SWITCHES.
010900     05  WS-SLOTFILE-EOF-SW             PIC X(01) VALUE "N".
011000         88  SLOTFILE-AT-EOF             VALUE "Y".
011100         88  SLOTFILE-NOT-AT-EOF         VALUE "N".
011200     05  WS-TRANFILE-EOF-SW             PIC X(01) VALUE "N".
011300         88  TRANFILE-AT-EOF             VALUE "Y".
011400         88  TRANFILE-NOT-AT-EOF         VALUE "N".
011410*  11/14/19  RVM  ADDED LOOK-AHEAD SWITCH BELOW - 605 NEEDS TO
011420*  KNOW BEFORE IT PRINTS WHETHER THE SNAPSHOT IT IS ABOUT TO
011430*  WRITE IS THE LAST ONE FOR THE RUN - REQUEST 5544.
011440     05  WS-LAST-TRAN-SW                PIC X(01) VALUE "N".
011441         88  THIS-IS-LAST-TRAN           VALUE "Y".
011442         88  MORE-TRAN-FOLLOW            VALUE "N".
011450     05  FILLER                          PIC X(02).
011500
011600 01  WS-MISC-SWITCHES.
011700     05  WS-FIRST-DETAIL-SW             PIC X(01) VALUE "Y".
011800         88  FIRST-DETAIL-THIS-SLOT      VALUE "Y".
011900         88  NOT-FIRST-DETAIL-THIS-SLOT  VALUE "N".
012000     05  WS-CANCEL-FOUND-SW             PIC X(01) VALUE "N".
012100         88  CANCEL-ENTRY-FOUND          VALUE "Y".
012200         88  CANCEL-ENTRY-NOT-FOUND      VALUE "N".
012300     05  WS-NOSHOW-FOUND-SW             PIC X(01) VALUE "N".
012400         88  NOSHOW-ENTRY-FOUND          VALUE "Y".
012500         88  NOSHOW-ENTRY-NOT-FOUND      VALUE "N".
012600     05  WS-CAND-CAP-OK-SW              PIC X(01) VALUE "N".
012700         88  CAND-SLOT-HAS-ROOM          VALUE "Y".
012800         88  CAND-SLOT-IS-FULL           VALUE "N".
012900     05  WS-ALLOC-DONE-SW               PIC X(01) VALUE "N".
013000         88  REQUEST-WAS-ALLOCATED       VALUE "Y".
013100         88  REQUEST-NOT-ALLOCATED       VALUE "N".
013150     05  FILLER                          PIC X(02).
013200
013300 77  ZERO-VAL                           PIC 9(01) COMP VALUE ZERO.
013400 77  ONE-VAL                            PIC 9(01) COMP VALUE 1.
013500
013600 01  WS-COUNTERS.
013700     05  WS-SLOT-COUNT                  PIC 9(02) COMP VALUE ZERO.
013800     05  WS-ACTIVE-REQ-COUNT            PIC 9(03) COMP VALUE ZERO.
013900     05  WS-ALLOC-COUNT                 PIC 9(03) COMP VALUE ZERO.
014000     05  WS-TRAN-READ-COUNT             PIC 9(06) COMP VALUE ZERO.
014100     05  WS-ADD-COUNT                   PIC 9(06) COMP VALUE ZERO.
014200     05  WS-CANCEL-COUNT                PIC 9(06) COMP VALUE ZERO.
014300     05  WS-NOSHOW-COUNT                PIC 9(06) COMP VALUE ZERO.
014310     05  WS-ERROR-COUNT                 PIC 9(06) COMP VALUE ZERO.
014400     05  WS-CONFIRMED-COUNT             PIC 9(06) COMP VALUE ZERO.
014410     05  WS-UNALLOC-COUNT               PIC 9(06) COMP VALUE ZERO.
014500     05  WS-GRAND-USED-TOTAL            PIC 9(06) COMP VALUE ZERO.
014600     05  WS-GRAND-CAP-TOTAL             PIC 9(06) COMP VALUE ZERO.
014650     05  FILLER                          PIC X(02).
014700
014800 01  WS-SUBSCRIPTS.
014900     05  SLOT-IDX                       PIC 9(02) COMP.
015000     05  REQ-IDX                        PIC 9(03) COMP.
015100     05  ALLOC-IDX                      PIC 9(03) COMP.
015200     05  CAND-SUB                       PIC 9(02) COMP.
015300     05  INS-TO-IDX                     PIC 9(03) COMP.
015400     05  PREV-REQ-IDX                   PIC 9(03) COMP.
015450     05  FILLER                         PIC X(02).
015500
015600*  RECORD LAYOUTS FOR THE TWO INPUT FILES AND THE IN-MEMORY
015700*  ALLOCATED-TOKEN WORK RECORD - SEE COPYBOOK REMARKS.
015800     COPY SLOTFILE.
015900     COPY TRANFILE.
016000     COPY ALLOCTOK.
016100     COPY ABENDREC.
016200
016300*  THE DAY'S SLOT BOARD - LOADED ONCE FROM SLOTFILE (OR BUILT
016400*  BY 110 IF SLOTFILE IS EMPTY) AND HELD FOR THE WHOLE RUN.
016500 01  WS-SLOT-TABLE.
016600     05  WS-SLOT-ENTRY OCCURS 50 TIMES INDEXED BY SLOT-TAB-IDX.
016700         10  ST-SLOT-ID                 PIC X(10).
016800         10  ST-DOCTOR-ID                PIC X(08).
016900         10  ST-START-TIME               PIC 9(04).
017000         10  ST-START-TIME-R REDEFINES ST-START-TIME.
017100             15  ST-START-HH             PIC 9(02).
017200             15  ST-START-MM             PIC 9(02).
017300         10  ST-END-TIME                 PIC 9(04).
017400         10  ST-END-TIME-R REDEFINES ST-END-TIME.
017500             15  ST-END-HH               PIC 9(02).
017600             15  ST-END-MM               PIC 9(02).
017700         10  ST-CAPACITY                 PIC 9(02).
017800         10  ST-USED-COUNT               PIC 9(02) COMP.
017900         10  FILLER                      PIC X(04).
018000
018100*  THE ACTIVE-REQUEST TABLE - REBUILT EVERY TRANSACTION FROM
018200*  THE SURVIVING WS-ALLOC-TABLE ENTRIES, THEN RE-SORTED HIGH
018300*  PRIORITY FIRST / EARLY ARRIVAL FIRST BEFORE 300 ALLOCATES.
018400 01  WS-REQUEST-TABLE.
018500     05  WS-REQUEST-ENTRY OCCURS 500 TIMES INDEXED BY REQ-TAB-IDX.
018600         10  RQ-REQUEST-ID               PIC 9(05).
018700         10  RQ-PATIENT-ID                PIC X(12).
018800         10  RQ-SOURCE-CODE               PIC X(01).
018900         10  RQ-PRIORITY-RANK             PIC 9(01).
019000         10  RQ-PREFERRED-SLOT            PIC X(10).
019100         10  RQ-ARRIVAL-SEQ               PIC 9(06).
019110         10  RQ-ARRIVAL-SEQ-R REDEFINES
019120             RQ-ARRIVAL-SEQ.
019130             15  RQ-ARRIVAL-JULIAN        PIC 9(03).
019140             15  RQ-ARRIVAL-SEQ-IN-DAY    PIC 9(03).
019150         10  RQ-FOLLOWUP-FLAG             PIC X(01).
019160             88  RQ-FOLLOWUP-YES          VALUE "Y".
019170             88  RQ-FOLLOWUP-NO           VALUE "N".
019200         10  FILLER                       PIC X(02).
019300
019400*  THE ALLOCATION RESULT TABLE - CLEARED AND REBUILT EVERY
019500*  TRANSACTION BY 300-ALLOCATE-REQUESTS, THEN PRINTED BY 600.
019600 01  WS-ALLOC-TABLE.
019700     05  WS-ALLOC-ENTRY OCCURS 500 TIMES INDEXED BY ALLOC-TAB-IDX.
019800         10  AL-REQUEST-ID                PIC 9(05).
019900         10  AL-SLOT-ID                    PIC X(10).
020000         10  AL-SEQUENCE                   PIC 9(03).
020100         10  AL-STATUS-CODE                PIC X(01).
020200             88  AL-CONFIRMED              VALUE "C".
020300             88  AL-CANCELLED              VALUE "X".
020400             88  AL-NOSHOW                 VALUE "S".
020500             88  AL-PENDING                VALUE "P".
020600         10  AL-PATIENT-ID                 PIC X(12).
020700         10  AL-SOURCE-CODE                PIC X(01).
020800         10  FILLER                        PIC X(04).
020900
021000*  ONE HOLD-AREA ENTRY, USED BY THE 315 INSERTION SORT.
021100 01  WS-REQUEST-HOLD.
021200     05  RH-REQUEST-ID                    PIC 9(05).
021300     05  RH-PATIENT-ID                     PIC X(12).
021400     05  RH-SOURCE-CODE                    PIC X(01).
021500     05  RH-PRIORITY-RANK                  PIC 9(01).
021600     05  RH-PREFERRED-SLOT                 PIC X(10).
021700     05  RH-ARRIVAL-SEQ                    PIC 9(06).
021710     05  RH-FOLLOWUP-FLAG                  PIC X(01).
021800     05  FILLER                            PIC X(02).
021900
022000*  LINKAGE MIRROR PASSED TO TOKNRANK - SAME SHAPE AS THAT
022100*  PROGRAM'S RANK-CALC-REC.  KEPT SEPARATE FROM THE WORKING
022200*  TABLES ABOVE SO A CALL NEVER PASSES MORE THAN IT HAS TO.
022300 01  RANK-CALC-REC.
022400     05  RANK-FUNCTION-SW                  PIC X(01).
022500     05  RANK-SOURCE-CODE                  PIC X(01).
022600     05  RANK-PRIORITY-RANK                PIC 9(01).
022700     05  RANK-PREF-SLOT                     PIC X(10).
022800     05  RANK-SLOT-COUNT                    PIC 9(02) COMP.
022900     05  RANK-SLOT-TABLE OCCURS 50 TIMES.
023000         10  RANK-SLOT-ID                   PIC X(10).
023100         10  RANK-SLOT-START                PIC 9(04).
023200     05  RANK-CAND-COUNT                    PIC 9(02) COMP.
023300     05  RANK-CAND-TABLE OCCURS 50 TIMES.
023400         10  RANK-CAND-SLOT-ID               PIC X(10).
023500         10  FILLER                          PIC X(04).
023600
023700 01  RANK-RETURN-CD                        PIC 9(04) COMP.
023800
023900 01  WS-PROGRAM-NAMES.
024000     05  WS-TOKNRANK-PGM               PIC X(08) VALUE "TOKNRANK".
024050     05  FILLER                        PIC X(02).
024100
024200 01  WS-TRAN-COUNT-EDIT                    PIC ZZZZZ9.
024300
024400*  REPORT PRINT LINES - EACH GROUP SUMS TO 132 BYTES.
024500 01  WS-RPT-HEADING.
024600     05  FILLER                            PIC X(01) VALUE SPACES.
024700     05  FILLER                             PIC X(27) VALUE
024800         "OPD TOKEN ALLOCATION REPORT".
024900     05  FILLER                            PIC X(01) VALUE SPACES.
025000     05  RH-CHECKPOINT-LABEL               PIC X(30) VALUE SPACES.
025100     05  FILLER                            PIC X(73) VALUE SPACES.
025200
025300 01  WS-RPT-SLOT-HDR.
025400     05  FILLER                            PIC X(01) VALUE SPACES.
025500     05  FILLER                           PIC X(05) VALUE "SLOT ".
025600     05  RSH-SLOT-ID                        PIC X(10).
025700     05  FILLER                            PIC X(02) VALUE SPACES.
025800     05  FILLER                         PIC X(07) VALUE "DOCTOR ".
025900     05  RSH-DOCTOR-ID                      PIC X(08).
026000     05  FILLER                            PIC X(02) VALUE SPACES.
026100     05  RSH-START-HHMM                     PIC X(05).
026200     05  FILLER                             PIC X(01) VALUE "-".
026300     05  RSH-END-HHMM                       PIC X(05).
026400     05  FILLER                            PIC X(02) VALUE SPACES.
026500     05  FILLER                            PIC X(04) VALUE "CAP ".
026600     05  RSH-CAPACITY                       PIC Z9.
026700     05  FILLER                            PIC X(02) VALUE SPACES.
026800     05  FILLER                           PIC X(05) VALUE "USED ".
026900     05  RSH-USED                           PIC Z9.
027000     05  FILLER                            PIC X(69) VALUE SPACES.
027100
027200 01  WS-RPT-DETAIL.
027300     05  FILLER                            PIC X(02) VALUE SPACES.
027400     05  FILLER                             PIC X(01) VALUE "#".
027500     05  RD-SEQUENCE                        PIC ZZ9.
027600     05  FILLER                            PIC X(02) VALUE SPACES.
027700     05  RD-PATIENT-ID                      PIC X(12).
027800     05  FILLER                            PIC X(02) VALUE SPACES.
027900     05  RD-SOURCE-NAME                     PIC X(10).
028000     05  FILLER                            PIC X(01) VALUE SPACES.
028100     05  FILLER                           PIC X(05) VALUE "PREF ".
028200     05  RD-PREF-SLOT                       PIC X(10).
028300     05  FILLER                            PIC X(84) VALUE SPACES.
028400
028500 01  WS-RPT-EMPTY.
028600     05  FILLER                            PIC X(02) VALUE SPACES.
028700     05  FILLER                         PIC X(07) VALUE "<EMPTY>".
028800     05  FILLER                           PIC X(123) VALUE SPACES.
028900
029000 01  WS-RPT-TOTAL-LINE.
029100     05  FILLER                            PIC X(01) VALUE SPACES.
029200     05  FILLER                             PIC X(18) VALUE
029300         "TOTALS  CONFIRMED ".
029400     05  RT-CONFIRMED                       PIC ZZZ9.
029500     05  FILLER                            PIC X(03) VALUE SPACES.
029600     05  FILLER                        PIC X(9) VALUE "CANCELLED".
029700     05  FILLER                            PIC X(01) VALUE SPACES.
029800     05  RT-CANCELLED                       PIC ZZZ9.
029900     05  FILLER                            PIC X(03) VALUE SPACES.
030000     05  FILLER                          PIC X(7) VALUE "NO-SHOW".
030100     05  FILLER                            PIC X(01) VALUE SPACES.
030200     05  RT-NOSHOW                          PIC ZZZ9.
030300     05  FILLER                            PIC X(77) VALUE SPACES.
030400
030410*  11/14/19  RVM  ADDED THIS SECOND TOTALS LINE - AUDIT ASKED
030420*  WHY THE READ/ADD/ERROR AND SEATED/STRANDED FIGURES ON THE
030430*  RUN NEVER MADE THE REPORT, ONLY THE JOB LOG - REQUEST 5544.
030440 01  WS-RPT-TOTAL-LINE2.
030450     05  FILLER                            PIC X(01) VALUE SPACES.
030460     05  FILLER                            PIC X(14) VALUE
030470         "TOTALS  READ  ".
030480     05  RT-TRAN-READ                       PIC ZZZ9.
030490     05  FILLER                            PIC X(03) VALUE SPACES.
030500     05  FILLER                           PIC X(05) VALUE "ADDS ".
030510     05  RT-ADDS                            PIC ZZZ9.
030520     05  FILLER                            PIC X(03) VALUE SPACES.
030530     05  FILLER                         PIC X(07) VALUE "ERRORS ".
030540     05  RT-ERRORS                          PIC ZZZ9.
030550     05  FILLER                            PIC X(03) VALUE SPACES.
030560     05  FILLER                       PIC X(09) VALUE "ALLOCATED".
030570     05  FILLER                            PIC X(01) VALUE SPACES.
030580     05  RT-ALLOCATED                       PIC ZZZ9.
030590     05  FILLER                            PIC X(03) VALUE SPACES.
030600     05  FILLER                           PIC X(11) VALUE
030610         "UNALLOCATED".
030620     05  FILLER                            PIC X(01) VALUE SPACES.
030630     05  RT-UNALLOCATED                     PIC ZZZ9.
030640     05  FILLER                            PIC X(51) VALUE SPACES.
030650
030700 01  WS-RPT-SLOT-TOTAL.
030710     05  FILLER                            PIC X(01) VALUE SPACES.
030720     05  FILLER                             PIC X(21) VALUE
030730         "SLOTS USED / CAPACITY".
030740     05  FILLER                            PIC X(01) VALUE SPACES.
030750     05  RST-USED-TOTAL                     PIC ZZZ9.
030760     05  FILLER                             PIC X(01) VALUE "/".
030770     05  RST-CAP-TOTAL                      PIC ZZZ9.
030780     05  FILLER                           PIC X(100) VALUE SPACES.
030790
031500 PROCEDURE DIVISION.
031600 000-MAINLINE.
031700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031800     PERFORM 200-PROCESS-TRANFILE THRU 200-EXIT
031900         UNTIL TRANFILE-AT-EOF.
032000     PERFORM 700-END-OF-JOB THRU 700-EXIT.
032100     STOP RUN.
032200
032300 000-HOUSEKEEPING.
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032500     OPEN INPUT SLOTFILE
032600          INPUT TRANFILE
032700          OUTPUT REPORT
032800          OUTPUT SYSOUT.
032900     IF NOT SLOTFILE-OK
033000         MOVE "COULD NOT OPEN SLOTFILE" TO ABEND-REASON
033010         MOVE SPACES TO ACTUAL-VAL
033100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
033200     IF NOT TRANFILE-OK
033300         MOVE "COULD NOT OPEN TRANFILE" TO ABEND-REASON
033310         MOVE SPACES TO ACTUAL-VAL
033400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
033500     IF NOT REPORT-OK
033600         MOVE "COULD NOT OPEN REPORT" TO ABEND-REASON
033610         MOVE SPACES TO ACTUAL-VAL
033700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
033800
033900     PERFORM 100-LOAD-SLOTS THRU 100-EXIT.
034000     IF WS-SLOT-COUNT = ZERO
034100         PERFORM 110-BUILD-DEFAULT-SLOTS THRU 110-EXIT.
034150*  11/14/19  RVM  PRIMING READ BELOW SO 200 ALWAYS HAS THE NEXT
034160*  RECORD IN HAND BEFORE IT DECIDES WHETHER THE ONE IT IS ABOUT
034170*  TO PROCESS IS THE LAST ON THE FILE - REQUEST 5544.
034180     PERFORM 210-READ-TRANFILE THRU 210-EXIT.
034200
034300     MOVE ZERO TO WS-ACTIVE-REQ-COUNT.
034400     MOVE ZERO TO WS-ALLOC-COUNT.
034500 000-EXIT.
034600     EXIT.
034700
034800*  LOADS SLOTFILE INTO WS-SLOT-TABLE, MAX 50 ROWS.  ANY EXCESS
034900*  INPUT SLOTS ARE READ AND DROPPED - THE BOARD NEVER GROWS
035000*  PAST 50.
035100 100-LOAD-SLOTS.
035200     MOVE "100-LOAD-SLOTS" TO PARA-NAME.
035300     PERFORM 120-READ-SLOTFILE THRU 120-EXIT.
035400     PERFORM 130-BUILD-ONE-SLOT THRU 130-EXIT
035500         UNTIL SLOTFILE-AT-EOF.
035600 100-EXIT.
035700     EXIT.
035800
035900 120-READ-SLOTFILE.
036000     READ SLOTFILE INTO WS-SLOT-REC
036100         AT END
036200             SET SLOTFILE-AT-EOF TO TRUE.
036300 120-EXIT.
036400     EXIT.
036500
036600 130-BUILD-ONE-SLOT.
036700     MOVE "130-BUILD-ONE-SLOT" TO PARA-NAME.
036800     IF WS-SLOT-COUNT < 50
036900         ADD ONE-VAL TO WS-SLOT-COUNT
037000         SET SLOT-TAB-IDX TO WS-SLOT-COUNT
037100         MOVE SF-SLOT-ID       TO ST-SLOT-ID (SLOT-TAB-IDX)
037200         MOVE SF-DOCTOR-ID     TO ST-DOCTOR-ID (SLOT-TAB-IDX)
037210         MOVE SF-START-HH      TO ST-START-HH (SLOT-TAB-IDX)
037220         MOVE SF-START-MM      TO ST-START-MM (SLOT-TAB-IDX)
037230         MOVE SF-END-HH        TO ST-END-HH (SLOT-TAB-IDX)
037240         MOVE SF-END-MM        TO ST-END-MM (SLOT-TAB-IDX)
037500         MOVE SF-CAPACITY      TO ST-CAPACITY (SLOT-TAB-IDX)
037600         MOVE ZERO             TO ST-USED-COUNT (SLOT-TAB-IDX).
037700     PERFORM 120-READ-SLOTFILE THRU 120-EXIT.
037800 130-EXIT.
037900     EXIT.
038000
038100*  SLOTFILE WAS EMPTY - THIS IS A SIMULATION DAY-RUN.  BUILD A
038200*  SMALL DEFAULT BOARD SO THE CLINIC CAN EXERCISE TRANFILE
038300*  AGAINST SOMETHING WITHOUT PUNCHING A SLOT DECK FIRST.
038400 110-BUILD-DEFAULT-SLOTS.
038410*  11/14/19  RVM  REPLACED THE OLD 3-SLOT PLACEHOLDER BOARD WITH
038420*  THE STANDARD THREE-DOCTOR DAY THE CLINIC ACTUALLY RUNS WHEN
038430*  NO SLOT DECK IS SUPPLIED - REQUEST 5544.
038500     MOVE "110-BUILD-DEFAULT-SLOTS" TO PARA-NAME.
038600     MOVE 6 TO WS-SLOT-COUNT.
038700     MOVE "drA-09"       TO ST-SLOT-ID (1).
038800     MOVE "DrA"          TO ST-DOCTOR-ID (1).
038900     MOVE 0900           TO ST-START-TIME (1).
039000     MOVE 1000           TO ST-END-TIME (1).
039100     MOVE 4              TO ST-CAPACITY (1).
039200     MOVE ZERO           TO ST-USED-COUNT (1).
039300     MOVE "drA-10"       TO ST-SLOT-ID (2).
039400     MOVE "DrA"          TO ST-DOCTOR-ID (2).
039500     MOVE 1000           TO ST-START-TIME (2).
039600     MOVE 1100           TO ST-END-TIME (2).
039700     MOVE 4              TO ST-CAPACITY (2).
039800     MOVE ZERO           TO ST-USED-COUNT (2).
039900     MOVE "drB-09"       TO ST-SLOT-ID (3).
040000     MOVE "DrB"          TO ST-DOCTOR-ID (3).
040100     MOVE 0900           TO ST-START-TIME (3).
040200     MOVE 1000           TO ST-END-TIME (3).
040300     MOVE 3              TO ST-CAPACITY (3).
040400     MOVE ZERO           TO ST-USED-COUNT (3).
040410     MOVE "drB-10"       TO ST-SLOT-ID (4).
040420     MOVE "DrB"          TO ST-DOCTOR-ID (4).
040430     MOVE 1000           TO ST-START-TIME (4).
040440     MOVE 1100           TO ST-END-TIME (4).
040450     MOVE 3              TO ST-CAPACITY (4).
040460     MOVE ZERO           TO ST-USED-COUNT (4).
040470     MOVE "drC-09"       TO ST-SLOT-ID (5).
040480     MOVE "DrC"          TO ST-DOCTOR-ID (5).
040490     MOVE 0900           TO ST-START-TIME (5).
040500     MOVE 1000           TO ST-END-TIME (5).
040510     MOVE 2              TO ST-CAPACITY (5).
040520     MOVE ZERO           TO ST-USED-COUNT (5).
040530     MOVE "drC-10"       TO ST-SLOT-ID (6).
040540     MOVE "DrC"          TO ST-DOCTOR-ID (6).
040550     MOVE 1000           TO ST-START-TIME (6).
040560     MOVE 1100           TO ST-END-TIME (6).
040570     MOVE 2              TO ST-CAPACITY (6).
040580     MOVE ZERO           TO ST-USED-COUNT (6).
040590 110-EXIT.
040600     EXIT.
040700
040800*  ONE TRANFILE EVENT - ADD, CANCEL, OR NO-SHOW - FOLLOWED BY A
040900*  FULL REBALANCE AND SNAPSHOT PRINT, EVERY TIME, PER THE SPEC.
040910*  11/14/19  RVM  THE RECORD IN WS-TRAN-REC ON ENTRY IS ALREADY
040920*  IN HAND (PRIMING READ IN 000, LOOK-AHEAD READ BELOW) SO WE
040930*  KNOW BEFORE PRINTING WHETHER THIS IS THE LAST TRANSACTION ON
040940*  THE FILE - REQUEST 5544.
041000 200-PROCESS-TRANFILE.
041100     MOVE "200-PROCESS-TRANFILE" TO PARA-NAME.
041500     ADD ONE-VAL TO WS-TRAN-READ-COUNT.
041600
041700     EVALUATE TRUE
041800         WHEN TRAN-IS-ADD
041900             ADD ONE-VAL TO WS-ADD-COUNT
042000             PERFORM 220-HANDLE-ADD THRU 220-EXIT
042100         WHEN TRAN-IS-CANCEL
042200             ADD ONE-VAL TO WS-CANCEL-COUNT
042300             PERFORM 240-HANDLE-CANCEL THRU 240-EXIT
042400         WHEN TRAN-IS-NOSHOW
042500             ADD ONE-VAL TO WS-NOSHOW-COUNT
042600             PERFORM 250-HANDLE-NOSHOW THRU 250-EXIT
042700         WHEN OTHER
042800             ADD ONE-VAL TO WS-ERROR-COUNT
042900     END-EVALUATE.
043000
043100     PERFORM 300-REBALANCE-ALL THRU 300-EXIT.
043110     PERFORM 210-READ-TRANFILE THRU 210-EXIT.
043120     IF TRANFILE-AT-EOF
043130         SET THIS-IS-LAST-TRAN TO TRUE
043140     ELSE
043150         SET MORE-TRAN-FOLLOW TO TRUE
043160     END-IF.
043200     PERFORM 600-PRINT-SNAPSHOT THRU 600-EXIT.
043300 200-EXIT.
043400     EXIT.
043500
043600 210-READ-TRANFILE.
043700     READ TRANFILE INTO WS-TRAN-REC
043800         AT END
043900             SET TRANFILE-AT-EOF TO TRUE.
044000 210-EXIT.
044100     EXIT.
044200
044300*  "A" - A NEW REQUEST JOINS THE ACTIVE-REQUEST TABLE, PENDING
044400*  UNTIL THE REBALANCE IN 300 EITHER SEATS OR STRANDS IT.
044410*  11/14/19  RVM  ADDED SOURCE-CODE EDIT BELOW - A BAD CODE ON
044420*  THE TRANFILE USED TO RIDE ALL THE WAY INTO 300 AND BLOW UP
044430*  THE RANK CALL INSTEAD OF FAILING WHERE THE BAD DATA CAME IN -
044440*  REQUEST 5544.
044500 220-HANDLE-ADD.
044600     MOVE "220-HANDLE-ADD" TO PARA-NAME.
044610     IF NOT TR-SRC-EMERGENCY
044620         AND NOT TR-SRC-PRIORITY
044630         AND NOT TR-SRC-FOLLOWUP
044640         AND NOT TR-SRC-ONLINE
044650         AND NOT TR-SRC-WALKIN
044660         MOVE "TRANFILE ADD RECORD HAS INVALID SOURCE CODE"
044670             TO ABEND-REASON
044680         MOVE TR-SOURCE-CODE TO ACTUAL-VAL
044690         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
044700     IF WS-ACTIVE-REQ-COUNT < 500
044800         ADD ONE-VAL TO WS-ACTIVE-REQ-COUNT
044900         SET REQ-TAB-IDX TO WS-ACTIVE-REQ-COUNT
045000         MOVE TR-REQUEST-ID     TO RQ-REQUEST-ID (REQ-TAB-IDX)
045100         MOVE TR-PATIENT-ID     TO RQ-PATIENT-ID (REQ-TAB-IDX)
045200         MOVE TR-SOURCE-CODE    TO RQ-SOURCE-CODE (REQ-TAB-IDX)
045300         MOVE TR-PREFERRED-SLOT TO RQ-PREFERRED-SLOT (REQ-TAB-IDX)
045310         MOVE TR-FOLLOWUP-FLAG  TO RQ-FOLLOWUP-FLAG (REQ-TAB-IDX)
045400         MOVE TR-ARRIVAL-SEQ    TO RQ-ARRIVAL-SEQ (REQ-TAB-IDX)
045500         MOVE "R"               TO RANK-FUNCTION-SW
045600         MOVE TR-SOURCE-CODE    TO RANK-SOURCE-CODE
045700         CALL WS-TOKNRANK-PGM USING RANK-CALC-REC, RANK-RETURN-CD
045800         MOVE RANK-PRIORITY-RANK
045900             TO RQ-PRIORITY-RANK (REQ-TAB-IDX).
046000 220-EXIT.
046100     EXIT.
046200
046300*  "C" - REMOVE THE REQUEST FROM THE ACTIVE TABLE (IT NEVER
046400*  COMPETES FOR A SLOT AGAIN) AND MARK ANY SEATED ALLOCATION
046500*  CANCELLED SO THE NEXT SNAPSHOT SHOWS IT LEAVING THE BOARD.
046600 240-HANDLE-CANCEL.
046700     MOVE "240-HANDLE-CANCEL" TO PARA-NAME.
046800     PERFORM 242-REMOVE-FROM-REQ-TABLE THRU 242-EXIT.
046900     SET CANCEL-ENTRY-NOT-FOUND TO TRUE.
047000     PERFORM 244-MARK-ALLOC-CANCELLED THRU 244-EXIT
047100         VARYING ALLOC-TAB-IDX FROM 1 BY 1
047200         UNTIL ALLOC-TAB-IDX > WS-ALLOC-COUNT
047300         OR CANCEL-ENTRY-FOUND.
047400 240-EXIT.
047500     EXIT.
047600
047700 242-REMOVE-FROM-REQ-TABLE.
047800     MOVE 1 TO REQ-IDX.
047900     PERFORM 243-COPY-IF-KEPT THRU 243-EXIT
048000         VARYING REQ-TAB-IDX FROM 1 BY 1
048100         UNTIL REQ-TAB-IDX > WS-ACTIVE-REQ-COUNT.
048200     COMPUTE WS-ACTIVE-REQ-COUNT = REQ-IDX - 1.
048300 242-EXIT.
048400     EXIT.
048500
048600 243-COPY-IF-KEPT.
048700     IF RQ-REQUEST-ID (REQ-TAB-IDX) NOT = TR-REQUEST-ID
048800         IF REQ-IDX NOT = REQ-TAB-IDX
048900             MOVE WS-REQUEST-ENTRY (REQ-TAB-IDX)
049000                 TO WS-REQUEST-ENTRY (REQ-IDX)
049100         END-IF
049200         ADD ONE-VAL TO REQ-IDX
049300     END-IF.
049400 243-EXIT.
049500     EXIT.
049600
049700 244-MARK-ALLOC-CANCELLED.
049800     IF AL-REQUEST-ID (ALLOC-TAB-IDX) = TR-REQUEST-ID
049900         AND AL-CONFIRMED (ALLOC-TAB-IDX)
050000         MOVE "X" TO AL-STATUS-CODE (ALLOC-TAB-IDX)
050100         SET CANCEL-ENTRY-FOUND TO TRUE
050200     END-IF.
050300 244-EXIT.
050400     EXIT.
050500
050600*  "N" - A NO-SHOW ONLY MEANS SOMETHING IF THE REQUEST IS
050700*  CURRENTLY SEATED.  MARK IT NO-SHOW AND FREE THE SEAT.  IF
050800*  THE REQUEST IS NOT SEATED, THE EVENT IS SILENTLY IGNORED.
050900 250-HANDLE-NOSHOW.
051000     MOVE "250-HANDLE-NOSHOW" TO PARA-NAME.
051100     SET NOSHOW-ENTRY-NOT-FOUND TO TRUE.
051200     PERFORM 252-MARK-ALLOC-NOSHOW THRU 252-EXIT
051300         VARYING ALLOC-TAB-IDX FROM 1 BY 1
051400         UNTIL ALLOC-TAB-IDX > WS-ALLOC-COUNT
051500         OR NOSHOW-ENTRY-FOUND.
051600     IF NOSHOW-ENTRY-FOUND
051700         PERFORM 242-REMOVE-FROM-REQ-TABLE THRU 242-EXIT.
051800 250-EXIT.
051900     EXIT.
052000
052100 252-MARK-ALLOC-NOSHOW.
052200     IF AL-REQUEST-ID (ALLOC-TAB-IDX) = TR-REQUEST-ID
052300         AND AL-CONFIRMED (ALLOC-TAB-IDX)
052400         MOVE "S" TO AL-STATUS-CODE (ALLOC-TAB-IDX)
052500         SET NOSHOW-ENTRY-FOUND TO TRUE
052600     END-IF.
052700 252-EXIT.
052800     EXIT.
052900
053000*  FULL REBALANCE - CLEAR THE SLOT USED-COUNTS AND THE
053100*  ALLOCATION TABLE, SORT THE ACTIVE-REQUEST TABLE HIGH
053200*  PRIORITY / EARLY ARRIVAL FIRST, THEN SEAT EACH REQUEST IN
053300*  TURN INTO THE FIRST CANDIDATE SLOT THAT HAS ROOM.
053400 300-REBALANCE-ALL.
053500     MOVE "300-REBALANCE-ALL" TO PARA-NAME.
053600     PERFORM 305-CLEAR-USED-COUNTS THRU 305-EXIT
053700         VARYING SLOT-TAB-IDX FROM 1 BY 1
053800         UNTIL SLOT-TAB-IDX > WS-SLOT-COUNT.
053900     MOVE ZERO TO WS-ALLOC-COUNT.
054000
054100     IF WS-ACTIVE-REQ-COUNT > 1
054200         PERFORM 315-INSERTION-SORT-ONE THRU 315-EXIT
054300             VARYING REQ-TAB-IDX FROM 2 BY 1
054400             UNTIL REQ-TAB-IDX > WS-ACTIVE-REQ-COUNT.
054500
054600     PERFORM 320-ALLOCATE-ONE-REQUEST THRU 320-EXIT
054700         VARYING REQ-TAB-IDX FROM 1 BY 1
054800         UNTIL REQ-TAB-IDX > WS-ACTIVE-REQ-COUNT.
054900 300-EXIT.
055000     EXIT.
055100
055200 305-CLEAR-USED-COUNTS.
055300     MOVE ZERO TO ST-USED-COUNT (SLOT-TAB-IDX).
055400 305-EXIT.
055500     EXIT.
055600
055700*  STABLE INSERTION SORT - DESCENDING PRIORITY RANK, ASCENDING
055800*  ARRIVAL SEQUENCE ON A RANK TIE.  SHIFT ONLY WHILE THE PRIOR
055900*  ENTRY SORTS AFTER THE ONE BEING PLACED, SO TWO REQUESTS OF
056000*  EQUAL RANK AND ARRIVAL ORDER NEVER SWAP.
056100 315-INSERTION-SORT-ONE.
056200     SET INS-TO-IDX TO REQ-TAB-IDX.
056300     MOVE WS-REQUEST-ENTRY (REQ-TAB-IDX) TO WS-REQUEST-HOLD.
056400     PERFORM 317-TEST-AND-SHIFT THRU 317-EXIT
056500         UNTIL INS-TO-IDX <= 1.
056600     MOVE WS-REQUEST-HOLD TO WS-REQUEST-ENTRY (INS-TO-IDX).
056700 315-EXIT.
056800     EXIT.
056900
057000 317-TEST-AND-SHIFT.
057100     COMPUTE PREV-REQ-IDX = INS-TO-IDX - 1.
057200     IF RQ-PRIORITY-RANK (PREV-REQ-IDX) < RH-PRIORITY-RANK
057300         OR (RQ-PRIORITY-RANK (PREV-REQ-IDX) = RH-PRIORITY-RANK
057400         AND RQ-ARRIVAL-SEQ (PREV-REQ-IDX) > RH-ARRIVAL-SEQ)
057500         MOVE WS-REQUEST-ENTRY (PREV-REQ-IDX)
057600             TO WS-REQUEST-ENTRY (INS-TO-IDX)
057700         MOVE PREV-REQ-IDX TO INS-TO-IDX
057800     ELSE
057900         MOVE 1 TO INS-TO-IDX
058000     END-IF.
058100 317-EXIT.
058200     EXIT.
058300
058400*  BUILD THE CANDIDATE LIST FOR THIS REQUEST VIA TOKNRANK, THEN
058500*  TAKE THE FIRST CANDIDATE SLOT WITH SPARE CAPACITY.  A
058600*  REQUEST WITH NO CANDIDATE SLOT UNDER CAPACITY IS SIMPLY
058700*  STRANDED FOR THIS ROUND - IT IS RECONSIDERED AT THE NEXT
058800*  TRANSACTION'S REBALANCE.
058900 320-ALLOCATE-ONE-REQUEST.
059000     MOVE "320-ALLOCATE-ONE-REQUEST" TO PARA-NAME.
059100     MOVE "C" TO RANK-FUNCTION-SW.
059200     MOVE RQ-PREFERRED-SLOT (REQ-TAB-IDX) TO RANK-PREF-SLOT.
059300     MOVE WS-SLOT-COUNT TO RANK-SLOT-COUNT.
059400     PERFORM 322-COPY-SLOT-TO-RANK THRU 322-EXIT
059500         VARYING SLOT-TAB-IDX FROM 1 BY 1
059600         UNTIL SLOT-TAB-IDX > WS-SLOT-COUNT.
059700     CALL WS-TOKNRANK-PGM USING RANK-CALC-REC, RANK-RETURN-CD.
059800
059900     SET REQUEST-NOT-ALLOCATED TO TRUE.
060000     PERFORM 330-TRY-ONE-CANDIDATE THRU 330-EXIT
060100         VARYING CAND-SUB FROM 1 BY 1
060200         UNTIL CAND-SUB > RANK-CAND-COUNT
060300         OR REQUEST-WAS-ALLOCATED.
060400 320-EXIT.
060500     EXIT.
060600
060700 322-COPY-SLOT-TO-RANK.
060800     MOVE ST-SLOT-ID (SLOT-TAB-IDX)
060900         TO RANK-SLOT-ID (SLOT-TAB-IDX).
061000     MOVE ST-START-TIME (SLOT-TAB-IDX)
061100         TO RANK-SLOT-START (SLOT-TAB-IDX).
061200 322-EXIT.
061300     EXIT.
061400
061500 330-TRY-ONE-CANDIDATE.
061600     SET CAND-SLOT-IS-FULL TO TRUE.
061700     SET SLOT-TAB-IDX TO 1.
061800     SEARCH WS-SLOT-ENTRY
061900         AT END
062000             SET CAND-SLOT-IS-FULL TO TRUE
062100         WHEN ST-SLOT-ID (SLOT-TAB-IDX)
062200             = RANK-CAND-SLOT-ID (CAND-SUB)
062300             IF ST-USED-COUNT (SLOT-TAB-IDX)
062400                 < ST-CAPACITY (SLOT-TAB-IDX)
062500                 SET CAND-SLOT-HAS-ROOM TO TRUE
062600             ELSE
062700                 SET CAND-SLOT-IS-FULL TO TRUE
062800             END-IF
062900     END-SEARCH.
063000
063100     IF CAND-SLOT-HAS-ROOM
063200         PERFORM 332-SEAT-REQUEST THRU 332-EXIT
063300         SET REQUEST-WAS-ALLOCATED TO TRUE.
063400 330-EXIT.
063500     EXIT.
063600
063700 332-SEAT-REQUEST.
063800     MOVE "332-SEAT-REQUEST" TO PARA-NAME.
063900     ADD ONE-VAL TO ST-USED-COUNT (SLOT-TAB-IDX).
064000     ADD ONE-VAL TO WS-ALLOC-COUNT.
064100     SET ALLOC-TAB-IDX TO WS-ALLOC-COUNT.
064200     MOVE RQ-REQUEST-ID (REQ-TAB-IDX)
064300         TO AL-REQUEST-ID (ALLOC-TAB-IDX).
064400     MOVE ST-SLOT-ID (SLOT-TAB-IDX)
064500         TO AL-SLOT-ID (ALLOC-TAB-IDX).
064600     MOVE ST-USED-COUNT (SLOT-TAB-IDX)
064700         TO AL-SEQUENCE (ALLOC-TAB-IDX).
064800     MOVE "C" TO AL-STATUS-CODE (ALLOC-TAB-IDX).
064900     MOVE RQ-PATIENT-ID (REQ-TAB-IDX)
065000         TO AL-PATIENT-ID (ALLOC-TAB-IDX).
065100     MOVE RQ-SOURCE-CODE (REQ-TAB-IDX)
065200         TO AL-SOURCE-CODE (ALLOC-TAB-IDX).
065300 332-EXIT.
065400     EXIT.
065500
065600*  PRINTS ONE FULL SNAPSHOT OF THE SLOT BOARD - A HEADING, THEN
065700*  ONE CONTROL-BREAK GROUP PER SLOT IN SLOT-FILE ORDER, THEN A
065800*  TOTALS BLOCK.  RUNS AFTER EVERY TRANSACTION, PER THE SPEC.
065900 600-PRINT-SNAPSHOT.
066000     MOVE "600-PRINT-SNAPSHOT" TO PARA-NAME.
066100     PERFORM 605-PRINT-HEADING THRU 605-EXIT.
066200     PERFORM 610-PRINT-ONE-SLOT-GROUP THRU 610-EXIT
066300         VARYING SLOT-TAB-IDX FROM 1 BY 1
066400         UNTIL SLOT-TAB-IDX > WS-SLOT-COUNT.
066500     PERFORM 650-PRINT-TOTALS THRU 650-EXIT.
066600 600-EXIT.
066700     EXIT.
066800
066850*  11/14/19  RVM  THE LAST SNAPSHOT OF THE RUN NOW READS FINAL
066860*  ALLOCATION INSTEAD OF ANOTHER AFTER TRANSACTION LABEL - THE
066870*  OLD CODE HAD NO WAY TO TELL THIS WAS THE LAST ONE - REQUEST
066880*  5544.
066900 605-PRINT-HEADING.
067000     MOVE "605-PRINT-HEADING" TO PARA-NAME.
067100     MOVE SPACES TO WS-RPT-HEADING.
067150     IF THIS-IS-LAST-TRAN
067160         MOVE "FINAL ALLOCATION" TO RH-CHECKPOINT-LABEL
067170     ELSE
067200         MOVE WS-TRAN-READ-COUNT TO WS-TRAN-COUNT-EDIT
067300         STRING "AFTER TRANSACTION " DELIMITED BY SIZE
067400             WS-TRAN-COUNT-EDIT DELIMITED BY SIZE
067500             INTO RH-CHECKPOINT-LABEL
067550     END-IF.
067600     WRITE REPORT-REC FROM WS-RPT-HEADING.
067700 605-EXIT.
067800     EXIT.
067900
068000 610-PRINT-ONE-SLOT-GROUP.
068100     MOVE "610-PRINT-ONE-SLOT-GROUP" TO PARA-NAME.
068200     MOVE SPACES TO WS-RPT-SLOT-HDR.
068300     MOVE ST-SLOT-ID (SLOT-TAB-IDX)   TO RSH-SLOT-ID.
068400     MOVE ST-DOCTOR-ID (SLOT-TAB-IDX) TO RSH-DOCTOR-ID.
068500     PERFORM 615-EDIT-START-TIME THRU 615-EXIT.
068600     PERFORM 617-EDIT-END-TIME THRU 617-EXIT.
068700     MOVE ST-CAPACITY (SLOT-TAB-IDX)   TO RSH-CAPACITY.
068800     MOVE ST-USED-COUNT (SLOT-TAB-IDX) TO RSH-USED.
068900     WRITE REPORT-REC FROM WS-RPT-SLOT-HDR.
069000
069100     SET FIRST-DETAIL-THIS-SLOT TO TRUE.
069200     PERFORM 618-PRINT-ONE-DETAIL THRU 618-EXIT
069300         VARYING ALLOC-TAB-IDX FROM 1 BY 1
069400         UNTIL ALLOC-TAB-IDX > WS-ALLOC-COUNT.
069500
069600     IF FIRST-DETAIL-THIS-SLOT
069700         WRITE REPORT-REC FROM WS-RPT-EMPTY.
069800 610-EXIT.
069900     EXIT.
070000
070100 615-EDIT-START-TIME.
070200     MOVE ST-START-HH (SLOT-TAB-IDX) TO RSH-START-HHMM (1:2).
070300     MOVE ":" TO RSH-START-HHMM (3:1).
070400     MOVE ST-START-MM (SLOT-TAB-IDX) TO RSH-START-HHMM (4:2).
070500 615-EXIT.
070600     EXIT.
070700
070800 617-EDIT-END-TIME.
070900     MOVE ST-END-HH (SLOT-TAB-IDX) TO RSH-END-HHMM (1:2).
071000     MOVE ":" TO RSH-END-HHMM (3:1).
071100     MOVE ST-END-MM (SLOT-TAB-IDX) TO RSH-END-HHMM (4:2).
071200 617-EXIT.
071300     EXIT.
071400
071500*  A SLOT'S DETAIL LINES ARE PICKED UP HERE ONE ALLOC-TABLE
071600*  ENTRY AT A TIME - SINCE 332 APPENDS ENTRIES IN THE ORDER
071700*  SEATS WERE FILLED, A PLAIN LEFT-TO-RIGHT SCAN OF THE TABLE
071800*  ALREADY YIELDS EACH SLOT'S OWN ENTRIES IN SEQUENCE ORDER.
071900 618-PRINT-ONE-DETAIL.
071910*    STAGE THE ALLOC-TABLE ENTRY INTO WS-ALLOC-REC (COPY ALLOCTOK)
071920*    BEFORE EDITING - KEEPS THE DETAIL-LINE EDIT LOGIC WORKING
071930*    FROM ONE RECORD INSTEAD OF A DIRECT TABLE REFERENCE.
072000     IF AL-SLOT-ID (ALLOC-TAB-IDX) = ST-SLOT-ID (SLOT-TAB-IDX)
072100         AND AL-CONFIRMED (ALLOC-TAB-IDX)
072110         MOVE AL-REQUEST-ID (ALLOC-TAB-IDX)  TO AT-REQUEST-ID
072120         MOVE AL-SLOT-ID (ALLOC-TAB-IDX)     TO AT-SLOT-ID
072130         MOVE AL-SEQUENCE (ALLOC-TAB-IDX)    TO AT-SEQUENCE
072140         MOVE AL-STATUS-CODE (ALLOC-TAB-IDX) TO AT-STATUS-CODE
072150         MOVE AL-PATIENT-ID (ALLOC-TAB-IDX)  TO AT-PATIENT-ID
072160         MOVE AL-SOURCE-CODE (ALLOC-TAB-IDX) TO AT-SOURCE-CODE
072200         MOVE SPACES TO WS-RPT-DETAIL
072300         MOVE AT-SEQUENCE   TO RD-SEQUENCE
072400         MOVE AT-PATIENT-ID TO RD-PATIENT-ID
072500         PERFORM 619-EDIT-SOURCE-NAME THRU 619-EXIT
072600         PERFORM 660-FIND-REQ-PREF-SLOT THRU 660-EXIT
072700         WRITE REPORT-REC FROM WS-RPT-DETAIL
072800         SET NOT-FIRST-DETAIL-THIS-SLOT TO TRUE
072900     END-IF.
073000 618-EXIT.
073100     EXIT.
073200
073300 619-EDIT-SOURCE-NAME.
073400     EVALUATE AT-SOURCE-CODE
073500         WHEN "E"
073600             MOVE "EMERGENCY " TO RD-SOURCE-NAME
073700         WHEN "P"
073800             MOVE "PRIORITY  " TO RD-SOURCE-NAME
073900         WHEN "F"
074000             MOVE "FOLLOW-UP " TO RD-SOURCE-NAME
074100         WHEN "O"
074200             MOVE "ONLINE    " TO RD-SOURCE-NAME
074300         WHEN "W"
074400             MOVE "WALK-IN   " TO RD-SOURCE-NAME
074500         WHEN OTHER
074600             MOVE SPACES TO RD-SOURCE-NAME
074700     END-EVALUATE.
074800 619-EXIT.
074900     EXIT.
075000
075100*  A DETAIL LINE SHOWS THE PATIENT'S ORIGINAL PREFERENCE, NOT
075200*  THE SLOT THE PATIENT LANDED IN - LOOK THE ACTIVE REQUEST
075300*  BACK UP BY REQUEST-ID.  A REQUEST NO LONGER ON THE ACTIVE
075400*  TABLE (E.G. RE-SEATED FROM AN EARLIER ROUND) PRINTS NONE.
075500 660-FIND-REQ-PREF-SLOT.
075600     MOVE "NONE      " TO RD-PREF-SLOT.
075700     SET REQ-TAB-IDX TO 1.
075800     SEARCH WS-REQUEST-ENTRY
075900         AT END
076000             MOVE "NONE      " TO RD-PREF-SLOT
076100         WHEN RQ-REQUEST-ID (REQ-TAB-IDX)
076200             = AL-REQUEST-ID (ALLOC-TAB-IDX)
076300             IF RQ-PREFERRED-SLOT (REQ-TAB-IDX) = SPACES
076400                 MOVE "NONE      " TO RD-PREF-SLOT
076500             ELSE
076600                 MOVE RQ-PREFERRED-SLOT (REQ-TAB-IDX)
076700                     TO RD-PREF-SLOT
076800             END-IF
076900     END-SEARCH.
077000 660-EXIT.
077100     EXIT.
077200
077300*  TOTALS BLOCK - CONFIRMED / CANCELLED / NO-SHOW COUNTS ACROSS
077400*  THE WHOLE ALLOC TABLE, PLUS SLOTS USED VERSUS CAPACITY.
077500 650-PRINT-TOTALS.
077600     MOVE "650-PRINT-TOTALS" TO PARA-NAME.
077700     MOVE ZERO TO WS-CONFIRMED-COUNT.
077800     MOVE ZERO TO WS-GRAND-USED-TOTAL.
077900     MOVE ZERO TO WS-GRAND-CAP-TOTAL.
078000     PERFORM 655-TALLY-ONE-ALLOC THRU 655-EXIT
078100         VARYING ALLOC-TAB-IDX FROM 1 BY 1
078200         UNTIL ALLOC-TAB-IDX > WS-ALLOC-COUNT.
078300     PERFORM 665-TALLY-ONE-SLOT THRU 665-EXIT
078400         VARYING SLOT-TAB-IDX FROM 1 BY 1
078500         UNTIL SLOT-TAB-IDX > WS-SLOT-COUNT.
078600
078700     MOVE SPACES TO WS-RPT-TOTAL-LINE.
078800     MOVE WS-CONFIRMED-COUNT TO RT-CONFIRMED.
078900     MOVE WS-CANCEL-COUNT    TO RT-CANCELLED.
079000     MOVE WS-NOSHOW-COUNT    TO RT-NOSHOW.
079010     WRITE REPORT-REC FROM WS-RPT-TOTAL-LINE.
079020
079030     IF WS-ACTIVE-REQ-COUNT > WS-CONFIRMED-COUNT
079040         COMPUTE WS-UNALLOC-COUNT =
079050             WS-ACTIVE-REQ-COUNT - WS-CONFIRMED-COUNT
079060     ELSE
079070         MOVE ZERO TO WS-UNALLOC-COUNT
079080     END-IF.
079090     MOVE SPACES TO WS-RPT-TOTAL-LINE2.
079100     MOVE WS-TRAN-READ-COUNT TO RT-TRAN-READ.
079110     MOVE WS-ADD-COUNT       TO RT-ADDS.
079120     MOVE WS-ERROR-COUNT     TO RT-ERRORS.
079130     MOVE WS-CONFIRMED-COUNT TO RT-ALLOCATED.
079140     MOVE WS-UNALLOC-COUNT   TO RT-UNALLOCATED.
079150     WRITE REPORT-REC FROM WS-RPT-TOTAL-LINE2.
079160
079300     MOVE SPACES TO WS-RPT-SLOT-TOTAL.
079400     MOVE WS-GRAND-USED-TOTAL TO RST-USED-TOTAL.
079500     MOVE WS-GRAND-CAP-TOTAL  TO RST-CAP-TOTAL.
079600     WRITE REPORT-REC FROM WS-RPT-SLOT-TOTAL.
079700 650-EXIT.
079800     EXIT.
079900
080000 655-TALLY-ONE-ALLOC.
080100     IF AL-CONFIRMED (ALLOC-TAB-IDX)
080200         ADD ONE-VAL TO WS-CONFIRMED-COUNT.
080300 655-EXIT.
080400     EXIT.
080500
080600 665-TALLY-ONE-SLOT.
080700     ADD ST-USED-COUNT (SLOT-TAB-IDX) TO WS-GRAND-USED-TOTAL.
080800     ADD ST-CAPACITY (SLOT-TAB-IDX)   TO WS-GRAND-CAP-TOTAL.
080900 665-EXIT.
081000     EXIT.
081100
081200*  END OF JOB - CLOSE FILES, NOTHING MORE TO SUMMARIZE HERE
081300*  SINCE EVERY TRANSACTION ALREADY PRINTED ITS OWN TOTALS.
081400 700-END-OF-JOB.
081500     MOVE "700-END-OF-JOB" TO PARA-NAME.
081600     CLOSE SLOTFILE
081700           TRANFILE
081800           REPORT
081900           SYSOUT.
082000 700-EXIT.
082100     EXIT.
082200
082300*  ABEND-TRAIL ROUTINE - WRITES ONE ABEND-REC TO SYSOUT SHOWING
082400*  WHICH PARAGRAPH FAILED AND WHY, THEN FORCES A 0C7 BY DIVIDING
082500*  BY ZERO SO THE JOB STEP CONDITION CODE REFLECTS THE FAILURE
082600*  AND OPERATIONS SEES THE SAME TRAIL A DUMP WOULD SHOW.
082700 1000-ABEND-RTN.
082900     WRITE SYSOUT-REC FROM ABEND-REC.
083000     DIVIDE ZERO-VAL INTO ONE-VAL.
083100 1000-EXIT.
083200     EXIT.
