000100******************************************************************
000200*    COPYBOOK.     SLOTFILE                                     *
000300*    DESCRIPTION.  ELEMENTARY BREAKDOWN OF ONE SLOTFILE INPUT   *
000400*                  RECORD (28 BYTES) - ONE ROW PER DOCTOR TIME  *
000500*                  SLOT FOR THE DAY.  MOVE THE RAW SLOTFILE-REC *
000600*                  BUFFER INTO WS-SLOT-REC BEFORE REFERENCING   *
000700*                  ANY FIELD BELOW.                             *
000800******************************************************************
000900* CHANGE LOG                                                    *
001000*   03/02/09  JJS  ORIGINAL COPYBOOK FOR OPD TOKEN JOBSTREAM.   *
001100*   11/19/13  RVM  ADDED START/END TIME REDEFINES SO THE REPORT *
001200*                  PROGRAM CAN PRINT HH:MM WITHOUT AN EDIT CALL *
001300*                  - REQUEST 5288.                              *
001400******************************************************************
001500 01  WS-SLOT-REC.
001600     05  SF-SLOT-ID                  PIC X(10).
001700     05  SF-DOCTOR-ID                PIC X(08).
001800     05  SF-START-TIME               PIC 9(04).
001900     05  SF-START-TIME-R REDEFINES SF-START-TIME.
002000         10  SF-START-HH             PIC 9(02).
002100         10  SF-START-MM             PIC 9(02).
002200     05  SF-END-TIME                 PIC 9(04).
002300     05  SF-END-TIME-R REDEFINES SF-END-TIME.
002400         10  SF-END-HH               PIC 9(02).
002500         10  SF-END-MM               PIC 9(02).
002600     05  SF-CAPACITY                 PIC 9(02).
